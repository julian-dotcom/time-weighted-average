000100******************************************************************
000200*
000300*              TIME WEIGHTED AVERAGE SUBSYSTEM
000400*              RESERVED PROGRAM -  NO FUNCTIONAL SPEC ISSUED
000500*
000600******************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*==============================
001000*
001100 PROGRAM-ID.             TWA000.
001200 AUTHOR.                 V B COEN.
001300 INSTALLATION.           APPLEWOOD COMPUTERS.
001400 DATE-WRITTEN.           11/12/89.
001500 DATE-COMPILED.
001600 SECURITY.               COPYRIGHT (C) 1989-2026 AND LATER, VINCENT
001700                         BRYAN COEN.  DISTRIBUTED UNDER THE GNU
001800                         GENERAL PUBLIC LICENSE.  SEE THE FILE
001900                         COPYING FOR DETAILS.
002000*
002100*
002200*    REMARKS.             PLACEHOLDER DRIVER FOR THE TIME WEIGHTED
002300*                        AVERAGE COSTING SUBSYSTEM.  RESERVES THE
002400*                        PROGRAM-ID AND FILE-NAMING SLOT IN THE
002500*                        SYSTEM PENDING A FUNCTIONAL SPEC FROM
002600*                        THE COSTING COMMITTEE.  CARRIES NO
002700*                        RECORD LAYOUTS, FILES OR CALCULATIONS
002800*                        OF ITS OWN - NONE HAVE BEEN AGREED.
002900*
003000*    CALLED MODULES.     NONE.
003100*
003200*    ERROR MESSAGES USED.
003300*                        NONE DEFINED - PROGRAM PERFORMS NO
003400*                        PROCESSING.
003500*
003600*  CHANGES:
003700*  11/12/89 vbc -        PROGRAM-ID RESERVED AT REQUEST OF J.
003800*                        PARSONS, COSTING, PENDING A WRITTEN
003900*                        SPEC FOR TIME WEIGHTED AVERAGING OF      VBC00001
004000*                        INVENTORY COSTS.  COMPILES AND STOPS,    VBC00002
004100*                        NO OTHER FUNCTION.                       VBC00003
004200*  04/02/91 vbc -        COSTING COMMITTEE STILL HAS NOT          VBC00004
004300*                        RELEASED REQUIREMENTS.  NO CHANGE TO     VBC00005
004400*                        LOGIC - RECOMPILED UNDER V2 COMPILER     VBC00006
004500*                        AS PART OF THE GENERAL REBUILD.          VBC00007
004600*  19/09/95 vbc -        RE-CONFIRMED WITH COSTING THAT THIS      VBC00008
004700*                        MODULE IS STILL NOT REQUIRED FOR LIVE    VBC00009
004800*                        RUNNING.  LEFT RESERVED.                 VBC00010
004900*  02/11/98 vbc -    Y2K CENTURY REVIEW: PROGRAM HOLDS NO DATE    VBC00011
005000*                        FIELDS OF ITS OWN TO CHECK.  NOTHING     VBC00012
005100*                        TO REMEDIATE.  MARKED Y2K COMPLIANT      VBC00013
005200*                        BY INSPECTION.                           VBC00014
005300*  14/03/00 vbc -        MIGRATED SOURCE TO THE YEAR-2000         VBC00015
005400*                        DIRECTORY STRUCTURE WITH THE REST OF     VBC00016
005500*                        THE SUITE.  NO LOGIC CHANGE.             VBC00017
005600*  21/07/04 vbc -        CHECKED AGAINST REVISED CHART OF         VBC00018
005700*                        ACCOUNTS NUMBERING - NOT AFFECTED, NO    VBC00019
005800*                        ACCOUNT FIELDS PRESENT.                  VBC00020
005900*  09/05/09 vbc -    3.00 RECOMPILED UNDER OPEN COBOL V3.00.00    VBC00021
006000*                        WITH THE REST OF THE SUITE FOR           VBC00022
006100*                        CONSISTENCY OF VERSION NUMBERING ONLY.   VBC00023
006200*  11/08/13 vbc -        COSTING HAS STILL NOT SUPPLIED A         VBC00024
006300*                        WEIGHTING FORMULA, AN AVERAGING PERIOD   VBC00025
006400*                        OR A ROUNDING RULE.  REMAINS RESERVED.   VBC00026
006500*  30/01/18 vbc -        ANNUAL HOUSEKEEPING REVIEW - PROGRAM     VBC00027
006600*                        STILL UNUSED BY ANY JCL/MENU ENTRY.      VBC00028
006700*                        LEFT IN PLACE AT REQUEST OF AUDIT.       VBC00029
006800*  16/04/24 vbc          COPYRIGHT NOTICE UPDATE SUPERSEDING ALL  VBC00030
006900*                        PREVIOUS NOTICES, AS PER REST OF SUITE.  VBC00031
007000*  09/08/26 vbc - 1.0.00 RENUMBERED TWA000 (WAS HELD AS A PAPER   VBC00032
007100*                        RESERVATION ONLY) AND GIVEN A REAL       VBC00033
007200*                        COMPILE UNIT SO IT APPEARS IN THE        VBC00034
007300*                        BUILD.  STILL NO CALCULATION - NONE      VBC00035
007400*                        HAS EVER BEEN SPECIFIED.                 VBC00036
007500*  09/08/26 vbc - 1.0.01 RE-CUT TO HOUSE STANDARD - SPECIAL-      VBC00037
007600*                        NAMES NOW CRT-STATUS/REPOSITORY AS PER   VBC00038
007700*                        THE REST OF THE PAYROLL SUITE, MAIN      VBC00039
007800*                        LINE SPLIT INTO NUMBERED PARAGRAPHS      VBC00040
007900*                        WITH PROPER THRU RANGES, AND A RESERVE   VBC00041
008000*                        WORK AREA ADDED FOR WHEN COSTING         VBC00042
008100*                        FINALLY DO SUPPLY THEIR FIELDS.          VBC00043
008200*
008300******************************************************************
008400*
008500 ENVIRONMENT             DIVISION.
008600*==============================
008700 CONFIGURATION           SECTION.
008800 SOURCE-COMPUTER.        IBM-PC.
008900 OBJECT-COMPUTER.        IBM-PC.
009000 SPECIAL-NAMES.
009100     CRT STATUS          is COB-CRT-STATUS.
009200 REPOSITORY.
009300     FUNCTION ALL INTRINSIC.
009400*
009500 INPUT-OUTPUT            SECTION.
009600 FILE-CONTROL.
009700*    NO FILES - SEE REMARKS.  NOTHING HAS BEEN AGREED TO          VBC00044
009800*    READ, WRITE OR HOLD.                                         VBC00045
009900*
010000 DATA                    DIVISION.
010100*==============================
010200 WORKING-STORAGE         SECTION.
010300*------------------------
010400 77  Prog-Name           pic x(15) value "TWA000 (1.0.01)".
010500*
010600 01  WS-Switches.
010700     03  WS-Eoj-Sw       pic x(01)   value "N".
010800         88  WS-Eoj                  value "Y".
010900     03  filler          pic x(03).
011000 01  WS-Counters.
011100     03  WS-Return-Code  pic s9(04)  comp value zero.
011200*
011300*    reserved work area - held against the day costing finally
011400*    issue a weighting formula, averaging period & rounding
011500*    rule.  sized and padded as a system-record, same as
011600*    final-record in wsfinal.cob, so it can be added to the
011700*    nightly suite without a further file-size change.
011800 01  TWA-Reserved-Record.
011900     03  TWA-Res-Status  pic x(01)   value "U".
012000         88  TWA-Res-Unused          value "U".
012100         88  TWA-Res-Held            value "H".
012200     03  TWA-Res-Date    pic 9(08)   value zero.
012300     03  TWA-Res-UK  redefines TWA-Res-Date.
012400         05  TWA-Res-UK-Days     pic 9(02).
012500         05  TWA-Res-UK-Month    pic 9(02).
012600         05  TWA-Res-UK-Year     pic 9(04).
012700     03  TWA-Res-USA redefines TWA-Res-Date.
012800         05  TWA-Res-USA-Month   pic 9(02).
012900         05  TWA-Res-USA-Days    pic 9(02).
013000         05  TWA-Res-USA-Year    pic 9(04).
013100     03  TWA-Res-Intl redefines TWA-Res-Date.
013200         05  TWA-Res-Intl-Year   pic 9(04).
013300         05  TWA-Res-Intl-Month  pic 9(02).
013400         05  TWA-Res-Intl-Days   pic 9(02).
013500     03  filler          pic x(1015).
013600*    pad to 1024 bytes - system-record size, as sys002 pads       VBC00046
013700*    final-record in wsfinal.cob.                                 VBC00047
013800*
013900 PROCEDURE               DIVISION.
014000*==============================
014100 0000-Mainline.
014200*    Reserved program - performs no time weighted average         VBC00048
014300*    processing because none has been specified.  Confirms        VBC00049
014400*    its own presence in the build and stops.                     VBC00050
014500     perform   1000-Initialize thru 1000-Exit.
014600     perform   2000-Reserved-Check thru 2000-Exit.
014700     perform   9000-Terminate thru 9000-Exit.
014800     stop      run.
014900*
015000 1000-Initialize.
015100     if        WS-Eoj
015200               go to 1000-Exit
015300     end-if.
015400     display   "TWA000 - reserved, no function defined"
015500               upon console.
015600     move      zero  to  WS-Return-Code.
015700 1000-Exit.
015800     exit.
015900*
016000 2000-Reserved-Check.
016100*    Holds the reserved work area at Unused until costing         VBC00051
016200*    supply a layout to hold in it.                               VBC00052
016300     move      "U"  to  TWA-Res-Status.
016400     if        TWA-Res-Unused
016500               go to 2000-Exit
016600     end-if.
016700     move      "H"  to  TWA-Res-Status.
016800 2000-Exit.
016900     exit.
017000*
017100 9000-Terminate.
017200     move      "Y"  to  WS-Eoj-Sw.
017300     move      WS-Return-Code  to  return-code.
017400 9000-Exit.
017500     exit.
